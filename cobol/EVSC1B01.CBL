000100******************************************************************
000200*                                                                *
000300*   FECHA        : 10/03/1994                                    *
000400*   PROGRAMADOR  : E.RAMIREZ (PEDR)                              *
000500*   INSTALACION  : DEPARTAMENTO DE RECURSOS HUMANOS              *
000600*   PROGRAMA     : EVSC1B01                                      *
000700*   TIPO         : PROCESO BATCH                                 *
000800*   DESCRIPCION  : CARGA, CALIFICA Y CLASIFICA LOS EXAMENES DE   *
000900*                  EVALUACION DE CANDIDATOS A MECANICO DE        *
001000*                  MANTENIMIENTO.  PRODUCE EL LISTADO DE         *
001100*                  CLASIFICACION (RANKING), EL LISTADO DE        *
001200*                  RECHAZOS Y EL RESUMEN ESTADISTICO DE LA       *
001300*                  CORRIDA.                                      *
001400*   ARCHIVOS     : EVSCOR (ENTRADA), EVRANK (SALIDA),            *
001500*                  EVRECH (SALIDA)                               *
001600*   ACCION       : LEE - VALIDA - ORDENA - CLASIFICA - REPORTA   *
001700*   INSTALADO    : PROCESO NOCTURNO DE RECURSOS HUMANOS          *
001800*   NOMBRE       : EVALUACION Y CLASIFICACION DE CANDIDATOS      *
001900*                                                                *
002000******************************************************************
002100*-----------------------------------------------------------------
002200*  MANTENIMIENTO                                                 *
002300*  FECHA       PROGRAMADOR         DESCRIPCION                   *
002400*  10/03/1994  E.RAMIREZ (PEDR)    VERSION INICIAL.  LEE TARJETA *PEDR0394
002500*              DE CANDIDATOS, VALIDA ID/PUNTAJE/FECHA Y GRABA    *
002600*              LISTADO DE RANKING CON RECHAZOS APARTE.           *
002700*  02/05/1994  E.RAMIREZ (PEDR)    SE AGREGA CALCULO DE          *PEDR0594
002800*              PERCENTIL POR CANDIDATO (REQ. RRHH-014).          *
002900*  19/09/1994  P.GOMEZ   (PGOM)    SE AGREGA CONTROL DE          *PGOM0994
003000*              DUPLICADOS POR ID DE CANDIDATO EN LA MISMA        *
003100*              CORRIDA.                                          *
003200*  03/02/1995  P.GOMEZ   (PGOM)    SE AMPLIA VALIDACION DE FECHA *PGOM0295
003300*              DE EXAMEN (MES 01-12, DIA 01-31).                 *
003400*  22/01/1999  M.LOPEZ   (MLOP)    PROYECTO Y2K.  LA FECHA DE    *MLOP0199
003500*              CORRIDA SE RECIBE CON SIGLO COMPLETO EN TARJETA;  *
003600*              SI VIENE EN BLANCO SE OBTIENE DE ACCEPT FROM DATE *
003700*              CON VENTANA DE SIGLO (00-49=20XX, 50-99=19XX).    *
003800*  05/02/1999  M.LOPEZ   (MLOP)    PRUEBAS DE REGRESION Y2K      *MLOP0299
003900*              SOBRE ENCABEZADO DEL REPORTE.  SIN HALLAZGOS.     *
004000*  14/06/2003  R.SOSA    (RSOS)    SE AGREGAN BANDAS DE          *RSOS0603
004100*              DISTRIBUCION Y ESTADISTICAS DE MEDIA/MEDIANA      *
004200*              (REQ. RRHH-098) SOBRE LA TABLA DE CANDIDATOS YA   *
004300*              ORDENADA POR PUNTAJE DESCENDENTE.                *
004400*  30/06/2003  R.SOSA    (RSOS)    SE AGREGA TASA DE APROBACION  *RSOS0603
004500*              CONTRA EL UMBRAL RECIBIDO EN LA TARJETA.          *
004600*  11/11/2004  J.CASTRO  (JCAS)    SE AGREGA UPSI-0 PARA HAB.  *  JCAS1104
004700*              EL RESUMEN DE CONSOLA (REQ. RRHH-121).            *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    EVSC1B01.
005100 AUTHOR.        E.RAMIREZ.
005200 INSTALLATION.  DEPARTAMENTO DE RECURSOS HUMANOS.
005300 DATE-WRITTEN.  10/03/1994.
005400 DATE-COMPILED.
005500 SECURITY.      USO INTERNO - DEPARTAMENTO DE RECURSOS HUMANOS.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-ES9000.
006000 OBJECT-COMPUTER.  IBM-ES9000.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS WKS-MODO-DETALLE
006400            OFF STATUS IS WKS-MODO-RESUMEN.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT EVSCOR ASSIGN TO EVSCOR
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS FS-EVSCOR.
007100     SELECT EVRANK ASSIGN TO EVRANK
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS FS-EVRANK.
007400     SELECT EVRECH ASSIGN TO EVRECH
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS FS-EVRECH.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  EVSCOR
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300     COPY EVSCOR1.
008400
008500 FD  EVRANK
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800     COPY EVRANK1.
008900
009000 FD  EVRECH
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300     COPY EVRECH1.
009400
009500 WORKING-STORAGE SECTION.
009600*---------------------------------------------------------------*
009700*   AREA DE TRABAJO COMPARTIDA (TABLA, CONTADORES, TARJETA)      *
009800*---------------------------------------------------------------*
009900     COPY EVTABL1.
010000
010100*---------------------------------------------------------------*
010200*   ESTADO DE ARCHIVOS Y SOPORTE PARA DEBD1R00                  *
010300*---------------------------------------------------------------*
010400 01  WKS-FS-STATUS.
010500     05  FS-EVSCOR                 PIC 9(02) VALUE ZEROES.
010600     05  FSE-EVSCOR.
010700         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
010800         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
010900         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
011000     05  FS-EVRANK                 PIC 9(02) VALUE ZEROES.
011100     05  FSE-EVRANK.
011200         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
011300         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
011400         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
011500     05  FS-EVRECH                 PIC 9(02) VALUE ZEROES.
011600     05  FSE-EVRECH.
011700         10  FSE-RETURN            PIC S9(4) COMP-5 VALUE ZERO.
011800         10  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE ZERO.
011900         10  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE ZERO.
012000     05  PROGRAMA                  PIC X(08) VALUE SPACES.
012100     05  ARCHIVO                   PIC X(08) VALUE SPACES.
012200     05  ACCION                    PIC X(10) VALUE SPACES.
012300     05  LLAVE                     PIC X(32) VALUE SPACES.
012400
012500*---------------------------------------------------------------*
012600*   SWITCHES DE CONTROL DEL PROCESO (ITEMS 77, VER JM47ADM)     *
012700*---------------------------------------------------------------*
012800 77  WKS-FIN-EVSCOR                PIC 9(01) VALUE ZERO.
012900     88  FIN-EVSCOR                         VALUE 1.
013000 77  WKS-CANDIDATO-VALIDO          PIC 9(01) VALUE 1.
013100     88  REGISTRO-VALIDO                    VALUE 1.
013200 77  WKS-DUPLICADO-ENCONTRADO      PIC 9(01) VALUE ZERO.
013300     88  DUPLICADO-ENCONTRADO               VALUE 1.
013400 77  WKS-MOTIVO-RECHAZO            PIC X(08) VALUE SPACES.
013500*            EL MOTIVO SE GRABA TAL CUAL EN EVRJ-MOTIVO PARA QUE
013600*            RECURSOS HUMANOS SEPA POR QUE SE RECHAZO CADA UNO
013700*            SIN TENER QUE REVISAR EL PROGRAMA.
013800
013900*---------------------------------------------------------------*
014000*   SUBINDICES Y CONTADORES DE TRABAJO (ITEMS 77)                *
014100*---------------------------------------------------------------*
014200 77  WKS-IDX-1                     PIC 9(04) COMP VALUE ZERO.
014300 77  WKS-IDX-2                     PIC 9(04) COMP VALUE ZERO.
014400 77  WKS-POSICION                  PIC 9(04) COMP VALUE ZERO.
014500 77  WKS-CONT-MENORES              PIC 9(04) COMP VALUE ZERO.
014600 77  WKS-RESIDUO                   PIC 9(04) COMP VALUE ZERO.
014700*            WKS-RESIDUO SOLO SE USA EN EL DIVIDE DE
014800*            CALCULA-ESTADISTICAS-FINALES PARA SABER SI EL
014900*            TOTAL DE CANDIDATOS ES PAR O IMPAR.
015000
015100*---------------------------------------------------------------*
015200*   CAMPOS EDITADOS PARA EL RESUMEN DEL REPORTE                 *
015300*---------------------------------------------------------------*
015400 01  WKS-ED-CONTADOR               PIC ZZZ,ZZ9.
015500 01  WKS-ED-MONTO                  PIC ZZ9.99.
015600 01  WKS-VALOR-PASSRATE.
015700     05  WKS-VPR-PCT               PIC ZZ9.99.
015800     05  FILLER                    PIC X(03) VALUE ' / '.
015900     05  WKS-VPR-UMB               PIC ZZ9.99.
016000     05  FILLER                    PIC X(09) VALUE SPACES.
016100*            WKS-VALOR-PASSRATE SE ARMA EN IMPRIME-RESUMEN Y SE
016200*            MUEVE COMPLETO A EVRK-RES-VALOR (ALFANUMERICO) PARA
016300*            NO TENER QUE EDITAR PORCENTAJE Y UMBRAL POR SEPARADO.
016400
016500 PROCEDURE DIVISION.
016600******************************************************************
016700*   000-MAIN - CONTROL PRINCIPAL DEL PROCESO                     *
016800*   SIGUE LA SECUENCIA CLASICA DE UN BATCH DE UNA SOLA PASADA:    *
016900*   ABRIR, LEER PARAMETROS, CARGAR TODO EL ARCHIVO DE ENTRADA EN  *
017000*   LA TABLA ORDENADA, RECORRER LA TABLA UNA VEZ MAS PARA         *
017100*   CALIFICAR/IMPRIMIR CADA FILA, IMPRIMIR EL RESUMEN Y CERRAR.   *
017200*   NO HAY UN SEGUNDO ARCHIVO DE ENTRADA NI ORDENAMIENTO POR SORT;*
017300*   EL ORDEN DESCENDENTE SE MANTIENE DESDE LA CARGA (VER          *
017400*   INSERTA-CANDIDATO), POR LO QUE ESTA SECCION SOLO RECORRE LA   *
017500*   TABLA UNA VEZ PARA EL REPORTE.                                *
017600******************************************************************
017700 000-MAIN SECTION.
017800*            NOTESE QUE ESTE PARRAFO NO CONTIENE LOGICA DE
017900*            NEGOCIO PROPIA; SOLO ENCADENA LAS SECCIONES DE
018000*            ABAJO EN EL ORDEN QUE MARCA EL FLUJO DEL BATCH.
018100*            ABRE LOS TRES ARCHIVOS DE LA CORRIDA.
018200     PERFORM APERTURA-ARCHIVOS    THRU APERTURA-ARCHIVOS-E
018300*            LEE LA TARJETA SYSIN (UMBRAL Y FECHA DE CORRIDA).
018400     PERFORM LEE-PARAMETRO        THRU LEE-PARAMETRO-E
018500*            CARGA TODO EVSCOR EN LA TABLA, UN REGISTRO POR
018600*            VUELTA, HASTA FIN DE ARCHIVO.
018700     PERFORM CARGA-CANDIDATOS     THRU CARGA-CANDIDATOS-E
018800             UNTIL FIN-EVSCOR
018900*            ENCABEZADO Y TITULOS DE COLUMNA DEL LISTADO.
019000     PERFORM IMPRIME-ENCABEZADO   THRU IMPRIME-ENCABEZADO-E
019100*            LA TABLA YA ESTA ORDENADA; SOLO FALTA CALCULAR
019200*            PERCENTIL/STATUS E IMPRIMIR CADA FILA, EN ORDEN,
019300*            DE LA 1 A LA ULTIMA (WKS-IDX-1 HACE DE RANGO).
019400     PERFORM CALCULA-UNA-FILA VARYING WKS-IDX-1 FROM 1 BY 1
019500             UNTIL WKS-IDX-1 > EVSC-TOTAL-CANDIDATOS
019600*            MEDIA, MEDIANA Y TASA DE APROBACION FINALES.
019700     PERFORM CALCULA-ESTADISTICAS-FINALES
019800             THRU CALCULA-ESTADISTICAS-FINALES-E
019900*            BLOQUE DE TOTALES Y HISTOGRAMA AL PIE DEL LISTADO.
020000     PERFORM IMPRIME-RESUMEN      THRU IMPRIME-RESUMEN-E
020100*            RESUMEN DE CONSOLA, SOLO SI EL OPERADOR PIDIO
020200*            MODO DETALLE CON EL SWITCH UPSI-0 EN EL JCL.
020300     IF WKS-MODO-DETALLE
020400        PERFORM ESTADISTICAS      THRU ESTADISTICAS-E
020500     END-IF
020600     PERFORM CIERRA-ARCHIVOS      THRU CIERRA-ARCHIVOS-E
020700     STOP RUN.
020800 000-MAIN-E.
020900     EXIT.
021000
021100******************************************************************
021200*   APERTURA-ARCHIVOS - ABRE LOS TRES ARCHIVOS DE LA CORRIDA     *
021300*   E INFORMA A DEBD1R00 (RUTINA DE DIAGNOSTICO DE STATUS) EL    *
021400*   NOMBRE DEL PROGRAMA, PARA QUE EL MENSAJE DE ERROR EN SPOOL    *
021500*   IDENTIFIQUE ESTE JOB.                                        *
021600******************************************************************
021700 APERTURA-ARCHIVOS SECTION.
021800*            LOS TRES OPEN SE HACEN JUNTOS EN UNA SOLA
021900*            SENTENCIA PORQUE LOS TRES ARCHIVOS SE NECESITAN
022000*            DESDE EL PRIMER REGISTRO DE LA CORRIDA.
022100*            PROGRAMA SE MANDA A DEBD1R00 EN CADA LLAMADA DE
022200*            DIAGNOSTICO; SE FIJA UNA SOLA VEZ AQUI.
022300     MOVE 'EVSC1B01' TO PROGRAMA
022400     OPEN INPUT  EVSCOR
022500          OUTPUT EVRANK
022600                 EVRECH
022700*            EVSCOR ES EL ARCHIVO DE ENTRADA; SI NO ABRE NO
022800*            HAY NADA QUE PROCESAR, SE ABORTA LA CORRIDA.
022900     IF FS-EVSCOR NOT EQUAL 0
023000        MOVE 'OPEN'     TO    ACCION
023100        MOVE SPACES     TO    LLAVE
023200        MOVE 'EVSCOR'   TO    ARCHIVO
023300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023400                              FS-EVSCOR, FSE-EVSCOR
023500*            SE CIERRAN LOS ARCHIVOS QUE SI HAYAN ABIERTO
023600*            ANTES DE ABORTAR (BUENA PRACTICA DE CIERRE).
023700        PERFORM CIERRA-ARCHIVOS
023800        MOVE  91        TO RETURN-CODE
023900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO EVSCOR<<<"
024000                UPON CONSOLE
024100        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
024200                UPON CONSOLE
024300        STOP RUN
024400     END-IF
024500
024600*            EVRANK ES EL LISTADO DE CLASIFICACION (SALIDA
024700*            PRINCIPAL DEL PROCESO PARA RECURSOS HUMANOS).
024800     IF FS-EVRANK NOT EQUAL 0
024900        MOVE 'OPEN'     TO    ACCION
025000        MOVE SPACES     TO    LLAVE
025100        MOVE 'EVRANK'   TO    ARCHIVO
025200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025300                              FS-EVRANK, FSE-EVRANK
025400        PERFORM CIERRA-ARCHIVOS
025500        MOVE  92        TO RETURN-CODE
025600        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO EVRANK<<<"
025700                UPON CONSOLE
025800        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
025900                UPON CONSOLE
026000        STOP RUN
026100     END-IF
026200
026300*            EVRECH ES EL LISTADO DE RECHAZOS; TAMBIEN ES
026400*            SALIDA OBLIGATORIA, AUNQUE QUEDE VACIO.
026500     IF FS-EVRECH NOT EQUAL 0
026600        MOVE 'OPEN'     TO    ACCION
026700        MOVE SPACES     TO    LLAVE
026800        MOVE 'EVRECH'   TO    ARCHIVO
026900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027000                              FS-EVRECH, FSE-EVRECH
027100        PERFORM CIERRA-ARCHIVOS
027200        MOVE  93        TO RETURN-CODE
027300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO EVRECH<<<"
027400                UPON CONSOLE
027500        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
027600                UPON CONSOLE
027700        STOP RUN
027800     END-IF.
027900 APERTURA-ARCHIVOS-E. EXIT.
028000
028100******************************************************************
028200*   LEE-PARAMETRO - TARJETA DE PARAMETROS (UMBRAL Y FECHA)       *
028300*   AMBOS CAMPOS DE LA TARJETA SON OPCIONALES: SI VIENEN EN CERO *
028400*   SE APLICA UN VALOR POR DEFECTO (VER LINEAS SIGUIENTES).      *
028500******************************************************************
028600 LEE-PARAMETRO SECTION.
028700*            SI EN EL FUTURO SE AGREGAN MAS CAMPOS A LA
028800*            TARJETA, VER PRIMERO WKS-PARM-TARJETA EN EVTABL1
028900*            (HAY FILLER DE SOBRA PARA CRECER SIN RECOMPILAR
029000*            LOS PROGRAMAS QUE LA LLENAN A MANO EN JCL).
029100*            SI SYSIN VIENE EN BLANCO, EVSC-PARM-TARJETA QUEDA
029200*            EN CEROS Y SE APLICAN LOS DEFAULTS DE ABAJO.
029300     ACCEPT EVSC-PARM-TARJETA FROM SYSIN
029400*            UMBRAL POR DEFECTO: 70.00 (REGLA DE NEGOCIO
029500*            ESTANDAR DE RECURSOS HUMANOS PARA EL EXAMEN).
029600     IF EVSC-PARM-UMBRAL = ZERO
029700        MOVE 70.00 TO EVSC-PARM-UMBRAL
029800     END-IF
029900*            SI NO SE RECIBIO FECHA DE CORRIDA EN LA TARJETA,
030000*            SE TOMA LA FECHA DEL SISTEMA OPERATIVO.
030100     IF EVSC-PARM-FECHA-CORRIDA = ZERO
030200        PERFORM OBTIENE-FECHA-SISTEMA
030300     ELSE
030400        MOVE EVSC-PARM-FECHA-CORRIDA TO WKS-FECHA-CORRIDA
030500     END-IF
030600*            SE ARMA LA FECHA EDITADA DD/MM/AAAA PARA EL
030700*            ENCABEZADO DEL LISTADO DE CLASIFICACION.
030800     MOVE WKS-FC-DIA               TO WKS-FCED-DIA
030900     MOVE WKS-FC-MES               TO WKS-FCED-MES
031000     MOVE WKS-FC-ANIO              TO WKS-FCED-ANIO.
031100 LEE-PARAMETRO-E.
031200     EXIT.
031300
031400******************************************************************
031500*   OBTIENE-FECHA-SISTEMA - VENTANA DE SIGLO (PROYECTO Y2K 1999) *
031600*   ACCEPT FROM DATE SOLO DEVUELVE 2 DIGITOS DE ANIO; LA VENTANA *
031700*   00-49=20XX / 50-99=19XX SE FIJO EN EL PROYECTO Y2K Y SIGUE   *
031800*   VIGENTE (NO SE HA REQUERIDO CAMBIARLA A LA FECHA).           *
031900******************************************************************
032000 OBTIENE-FECHA-SISTEMA SECTION.
032100*            ESTE PARRAFO SOLO CORRE CUANDO NO VINO FECHA EN
032200*            LA TARJETA; EN OPERACION NORMAL LA FECHA SIEMPRE
032300*            SE RECIBE, ASI QUE ESTA RUTA ES POCO USADA.
032400     ACCEPT WKS-FECHA-SISTEMA FROM DATE
032500*            MENOR A 50 SE INTERPRETA COMO SIGLO XXI.
032600     IF WKS-FS-ANIO2 < 50
032700        COMPUTE WKS-FC-ANIO = 2000 + WKS-FS-ANIO2
032800*            50 EN ADELANTE SE INTERPRETA COMO SIGLO XX.
032900     ELSE
033000        COMPUTE WKS-FC-ANIO = 1900 + WKS-FS-ANIO2
033100     END-IF
033200     MOVE WKS-FS-MES               TO WKS-FC-MES
033300     MOVE WKS-FS-DIA               TO WKS-FC-DIA.
033400 OBTIENE-FECHA-SISTEMA-E.
033500     EXIT.
033600
033700******************************************************************
033800*   CARGA-CANDIDATOS - LEE, VALIDA E INSERTA UN CANDIDATO        *
033900*   ESTA SECCION SE REPITE UNA VEZ POR REGISTRO DE EVSCOR DESDE  *
034000*   000-MAIN, HASTA QUE LEE-EVSCOR PRENDE FIN-EVSCOR.            *
034100******************************************************************
034200 CARGA-CANDIDATOS SECTION.
034300*            EL DISENO DE UNA SOLA PASADA (LEER + VALIDAR +
034400*            INSERTAR EN LA MISMA VUELTA) EVITA UN ARCHIVO
034500*            INTERMEDIO DE TRABAJO Y UN SEGUNDO PASO DE SORT.
034600     PERFORM LEE-EVSCOR THRU LEE-EVSCOR-E
034700*            SI EL READ ANTERIOR LLEGO A FIN DE ARCHIVO, NO
034800*            HAY REGISTRO QUE PROCESAR EN ESTA VUELTA.
034900     IF NOT FIN-EVSCOR
035000        ADD 1 TO WKS-CONT-LEIDOS
035100*            VALIDA-CANDIDATO DEJA WKS-CANDIDATO-VALIDO EN 1
035200*            (REGISTRO-VALIDO) O EN CERO CON EL MOTIVO EN
035300*            WKS-MOTIVO-RECHAZO.
035400        PERFORM VALIDA-CANDIDATO THRU VALIDA-CANDIDATO-E
035500        IF REGISTRO-VALIDO
035600           PERFORM INSERTA-CANDIDATO THRU INSERTA-CANDIDATO-E
035700        ELSE
035800           PERFORM RECHAZA-CANDIDATO THRU RECHAZA-CANDIDATO-E
035900        END-IF
036000     END-IF.
036100 CARGA-CANDIDATOS-E.
036200     EXIT.
036300
036400*            LECTURA SECUENCIAL SIMPLE; EL UNICO EVENTO QUE
036500*            IMPORTA AQUI ES EL FIN DE ARCHIVO.
036600 LEE-EVSCOR SECTION.
036700*            SE DEJA COMO SECCION APARTE, EN VEZ DE UN READ
036800*            SUELTO DENTRO DE CARGA-CANDIDATOS, PARA PODER
036900*            LLAMARLA CON PERFORM...THRU IGUAL QUE EL RESTO.
037000     READ EVSCOR
037100        AT END
037200           MOVE 1 TO WKS-FIN-EVSCOR
037300     END-READ.
037400 LEE-EVSCOR-E.
037500     EXIT.
037600
037700******************************************************************
037800*   VALIDA-CANDIDATO - REGLAS DE VALIDACION, LA PRIMERA QUE      *
037900*   FALLA GANA: BADID, BADSCORE, BADDATE, DUP                    *
038000*   SE USA GO TO A LA SALIDA DE LA SECCION EN CADA REGLA (EN     *
038100*   VEZ DE ANIDAR IF-ELSE) PARA QUE UN REGISTRO CON VARIOS       *
038200*   DEFECTOS SE RECHACE SIEMPRE POR LA PRIMERA REGLA QUE         *
038300*   INCUMPLE, SIN EVALUAR LAS SIGUIENTES.                        *
038400******************************************************************
038500 VALIDA-CANDIDATO SECTION.
038600*            ESTE ORDEN DE REGLAS (BADID, BADSCORE, BADDATE,
038700*            DUP) VIENE DEL REQUERIMIENTO ORIGINAL Y NO SE HA
038800*            REVISADO DESDE ENTONCES; NO CAMBIAR SIN CONSULTAR
038900*            A RECURSOS HUMANOS PORQUE ELLOS LEEN EL CODIGO
039000*            DE MOTIVO EN EL LISTADO DE RECHAZOS TAL CUAL.
039100*            SE ASUME VALIDO HASTA QUE UNA REGLA DIGA LO
039200*            CONTRARIO.
039300     MOVE 1      TO WKS-CANDIDATO-VALIDO
039400     MOVE SPACES TO WKS-MOTIVO-RECHAZO
039500*            REGLA 1: EL ID DEL CANDIDATO ES OBLIGATORIO.
039600     IF EVSC-ID-CANDIDATO = SPACES
039700        MOVE ZERO    TO WKS-CANDIDATO-VALIDO
039800        MOVE 'BADID' TO WKS-MOTIVO-RECHAZO
039900        GO TO VALIDA-CANDIDATO-E
040000     END-IF
040100*            REGLA 2: EL PUNTAJE DEBE SER NUMERICO Y NO MAYOR
040200*            A 100.00 (EL MAXIMO POSIBLE DEL EXAMEN).
040300     IF EVSC-PUNTAJE NOT NUMERIC
040400        OR EVSC-PUNTAJE > 100.00
040500        MOVE ZERO       TO WKS-CANDIDATO-VALIDO
040600        MOVE 'BADSCORE' TO WKS-MOTIVO-RECHAZO
040700        GO TO VALIDA-CANDIDATO-E
040800     END-IF
040900*            REGLA 3: LA FECHA DE EXAMEN DEBE SER NUMERICA Y
041000*            TENER MES/DIA DENTRO DE RANGO CALENDARIO VALIDO.
041100*            (NO SE VALIDA DIA CONTRA EL MES, SOLO EL RANGO
041200*            GENERAL 01-31, POR SIMPLICIDAD DE LA CARGA).
041300     IF EVSC-FECHA-EXAMEN NOT NUMERIC
041400        OR EVSC-FE-MES < 1  OR EVSC-FE-MES > 12
041500        OR EVSC-FE-DIA < 1  OR EVSC-FE-DIA > 31
041600        MOVE ZERO      TO WKS-CANDIDATO-VALIDO
041700        MOVE 'BADDATE' TO WKS-MOTIVO-RECHAZO
041800        GO TO VALIDA-CANDIDATO-E
041900     END-IF
042000*            REGLA 4 (REQ. RRHH-014): NO SE ACEPTAN DOS
042100*            EXAMENES DEL MISMO CANDIDATO EN LA MISMA CORRIDA.
042200     PERFORM BUSCA-DUPLICADO THRU BUSCA-DUPLICADO-E
042300     IF DUPLICADO-ENCONTRADO
042400        MOVE ZERO   TO WKS-CANDIDATO-VALIDO
042500        MOVE 'DUP'  TO WKS-MOTIVO-RECHAZO
042600     END-IF.
042700 VALIDA-CANDIDATO-E.
042800     EXIT.
042900
043000******************************************************************
043100*   BUSCA-DUPLICADO - RECORRE LA TABLA BUSCANDO EL MISMO ID      *
043200*   BUSQUEDA LINEAL, NO BINARIA: LA TABLA ESTA ORDENADA POR      *
043300*   PUNTAJE, NO POR ID, ASI QUE NO SE PUEDE PARTIR LA BUSQUEDA.  *
043400*   LA TABLA ES CHICA (500 COMO MAXIMO) Y ESTO CORRE UNA VEZ     *
043500*   POR CADA REGISTRO LEIDO, ASI QUE EL COSTO ES ACEPTABLE.      *
043600******************************************************************
043700 BUSCA-DUPLICADO SECTION.
043800*            SI ALGUN DIA LA CARGA CRECE MUCHO MAS ALLA DE
043900*            500 CANDIDATOS, CONVIENE REVISAR SI CONVIENE
044000*            UNA CLAVE AUXILIAR EN VEZ DE BUSQUEDA LINEAL.
044100     MOVE ZERO TO WKS-DUPLICADO-ENCONTRADO
044200*            TABLA VACIA (PRIMER CANDIDATO DE LA CORRIDA):
044300*            NO HAY NADA CONTRA QUE COMPARAR.
044400     IF EVSC-TOTAL-CANDIDATOS > 0
044500*            SE DETIENE EN CUANTO ENCUENTRA COINCIDENCIA;
044600*            NO HACE FALTA SEGUIR RECORRIENDO LA TABLA.
044700        PERFORM COMPARA-ID VARYING WKS-IDX-1 FROM 1 BY 1
044800                UNTIL WKS-IDX-1 > EVSC-TOTAL-CANDIDATOS
044900                   OR DUPLICADO-ENCONTRADO
045000     END-IF.
045100 BUSCA-DUPLICADO-E.
045200     EXIT.
045300
045400*            COMPARA UN SOLO RENGLON DE LA TABLA CONTRA EL
045500*            ID DEL REGISTRO QUE SE ESTA VALIDANDO.
045600 COMPARA-ID SECTION.
045700*            PARRAFO DE UNA SOLA LINEA; EXISTE COMO SECCION
045800*            APARTE SOLO PORQUE LO INVOCA UN PERFORM VARYING.
045900     IF EVSC-TAB-ID (WKS-IDX-1) = EVSC-ID-CANDIDATO
046000        MOVE 1 TO WKS-DUPLICADO-ENCONTRADO
046100     END-IF.
046200 COMPARA-ID-E.
046300     EXIT.
046400
046500******************************************************************
046600*   RECHAZA-CANDIDATO - GRABA EL REGISTRO RECHAZADO CON MOTIVO   *
046700*   EL REGISTRO ORIGINAL DE EVSCOR SE GRABA TAL CUAL (IMAGEN     *
046800*   COMPLETA) JUNTO CON EL CODIGO DE MOTIVO, PARA QUE RECURSOS   *
046900*   HUMANOS PUEDA CORREGIR Y REENVIAR LA TARJETA EN LA SIGUIENTE *
047000*   CORRIDA SIN TENER QUE ADIVINAR QUE VENIA MAL.                *
047100******************************************************************
047200 RECHAZA-CANDIDATO SECTION.
047300*            EL CONTADOR WKS-CONT-RECHAZADOS SE USA TANTO EN
047400*            EL RESUMEN DEL LISTADO COMO EN EL RESUMEN DE
047500*            CONSOLA (VER ESTADISTICAS, MAS ADELANTE).
047600     ADD 1 TO WKS-CONT-RECHAZADOS
047700     MOVE EVSC-REGISTRO      TO EVRJ-IMAGEN
047800     MOVE WKS-MOTIVO-RECHAZO TO EVRJ-MOTIVO
047900     PERFORM ESCRIBE-RECHAZO.
048000 RECHAZA-CANDIDATO-E.
048100     EXIT.
048200
048300*            ESCRITURA DEL LISTADO DE RECHAZOS; SI FALLA SE
048400*            AVISA POR CONSOLA PERO NO SE ABORTA LA CORRIDA.
048500 ESCRIBE-RECHAZO SECTION.
048600*            NO SE ABORTA LA CORRIDA SI FALLA LA ESCRITURA
048700*            PORQUE UN SOLO RECHAZO MAL GRABADO NO JUSTIFICA
048800*            PERDER EL RESTO DEL PROCESO DE LA NOCHE.
048900     WRITE EVRJ-REGISTRO
049000     IF FS-EVRECH NOT = 0
049100        DISPLAY 'ERROR AL GRABAR RECHAZO, STATUS: ' FS-EVRECH
049200                ' CANDIDATO: ' EVSC-ID-CANDIDATO
049300     END-IF.
049400 ESCRIBE-RECHAZO-E.
049500     EXIT.
049600
049700******************************************************************
049800*   INSERTA-CANDIDATO - INSERCION ORDENADA DESCENDENTE POR SCORE,*
049900*   LOS EMPATES CONSERVAN EL ORDEN DE LLEGADA                    *
050000*   NO SE ORDENA LA TABLA AL FINAL DE LA CARGA (NO HAY SORT):    *
050100*   CADA CANDIDATO SE INSERTA YA EN SU LUGAR, IGUAL QUE SE       *
050200*   HARIA CON UNA FICHA EN UN FICHERO ORDENADO.                  *
050300******************************************************************
050400 INSERTA-CANDIDATO SECTION.
050500*            EL COSTO DE DESPLAZAR LA TABLA EN CADA INSERCION
050600*            ES ACEPTABLE PORQUE LA TABLA ES CHICA (500 COMO
050700*            MAXIMO); NO SE JUSTIFICA UNA ESTRUCTURA MAS
050800*            COMPLEJA PARA ESTE VOLUMEN DE CANDIDATOS.
050900*            BUSCA-POSICION DEJA EN WKS-POSICION EL LUGAR
051000*            QUE LE CORRESPONDE AL CANDIDATO NUEVO.
051100     PERFORM BUSCA-POSICION
051200     ADD 1 TO EVSC-TOTAL-CANDIDATOS
051300*            SI NO VA AL FINAL DE LA TABLA, PRIMERO HAY QUE
051400*            RECORRER LOS DEMAS CANDIDATOS UN LUGAR HACIA
051500*            ABAJO (DE ATRAS HACIA ADELANTE, PARA NO
051600*            SOBREESCRIBIR NADA) Y ASI ABRIR EL ESPACIO.
051700     IF EVSC-TOTAL-CANDIDATOS > 1
051800        PERFORM DESPLAZA-CANDIDATOS VARYING WKS-IDX-1
051900                FROM EVSC-TOTAL-CANDIDATOS BY -1
052000                UNTIL WKS-IDX-1 <= WKS-POSICION
052100     END-IF
052200*            SE COPIAN LOS DATOS DEL REGISTRO DE ENTRADA AL
052300*            RENGLON YA ABIERTO EN LA TABLA.
052400     MOVE EVSC-ID-CANDIDATO     TO EVSC-TAB-ID       (WKS-POSICION)
052500     MOVE EVSC-NOMBRE-CANDIDATO TO EVSC-TAB-NOMBRE   (WKS-POSICION)
052600     MOVE EVSC-PUNTAJE          TO EVSC-TAB-PUNTAJE  (WKS-POSICION)
052700     MOVE EVSC-FECHA-EXAMEN     TO EVSC-TAB-FECHA    (WKS-POSICION)
052800*            POSICION, PERCENTIL Y ESTADO SE CALCULAN DESPUES,
052900*            EN EL SEGUNDO RECORRIDO (CALCULA-UNA-FILA); AQUI
053000*            SOLO SE INICIALIZAN.
053100     MOVE ZERO                  TO EVSC-TAB-POSICION (WKS-POSICION)
053200     MOVE ZERO                  TO EVSC-TAB-PCTIL    (WKS-POSICION)
053300     MOVE SPACES                TO EVSC-TAB-ESTADO   (WKS-POSICION)
053400     ADD 1 TO WKS-CONT-ACEPTADOS
053500     PERFORM ACUMULA-ESTADISTICAS.
053600 INSERTA-CANDIDATO-E.
053700     EXIT.
053800
053900******************************************************************
054000*   BUSCA-POSICION - LOCALIZA EL PRIMER LUGAR CON SCORE MENOR    *
054100*   AL DEL CANDIDATO QUE SE VA A INSERTAR (LA TABLA VA DE MAYOR  *
054200*   A MENOR PUNTAJE); SI NO ENCUENTRA NINGUNO, VA AL FINAL.      *
054300******************************************************************
054400 BUSCA-POSICION SECTION.
054500*            LA BUSQUEDA ES LINEAL, NO BINARIA, PORQUE LA
054600*            INSERCION YA MANTIENE LA TABLA ORDENADA Y EL
054700*            COSTO DE UNA BUSQUEDA BINARIA NO SE JUSTIFICA
054800*            PARA UNA TABLA DE ESTE TAMANO.
054900*            POR DEFECTO SE ASUME QUE VA AL FINAL DE LA
055000*            TABLA (UN LUGAR DESPUES DEL ULTIMO OCUPADO).
055100     COMPUTE WKS-POSICION = EVSC-TOTAL-CANDIDATOS + 1
055200     IF EVSC-TOTAL-CANDIDATOS > 0
055300*            AVANZA MIENTRAS EL RENGLON ACTUAL TENGA PUNTAJE
055400*            MAYOR O IGUAL AL NUEVO (ASI LOS EMPATES QUEDAN
055500*            DESPUES DE LOS YA CARGADOS, RESPETANDO EL ORDEN
055600*            DE LLEGADA).
055700        PERFORM AVANZA-POSICION VARYING WKS-IDX-1 FROM 1 BY 1
055800                UNTIL WKS-IDX-1 > EVSC-TOTAL-CANDIDATOS
055900                   OR EVSC-TAB-PUNTAJE (WKS-IDX-1) < EVSC-PUNTAJE
056000        IF WKS-IDX-1 <= EVSC-TOTAL-CANDIDATOS
056100           MOVE WKS-IDX-1 TO WKS-POSICION
056200        END-IF
056300     END-IF.
056400 BUSCA-POSICION-E.
056500     EXIT.
056600
056700*            CUERPO VACIO: TODO EL TRABAJO DE ESTE PERFORM
056800*            VARYING ESTA EN LA CLAUSULA UNTIL DE ARRIBA.
056900 AVANZA-POSICION SECTION.
057000*            SECCION VACIA A PROPOSITO; SE DEJA COMO PARRAFO
057100*            APARTE SOLO PORQUE ASI LO PIDE LA SINTAXIS DEL
057200*            PERFORM VARYING DE BUSCA-POSICION.
057300     CONTINUE.
057400 AVANZA-POSICION-E.
057500     EXIT.
057600
057700******************************************************************
057800*   DESPLAZA-CANDIDATOS - CORRE LA TABLA UNA POSICION HACIA      *
057900*   ABAJO PARA ABRIR ESPACIO AL CANDIDATO NUEVO                  *
058000*   SE INVOCA CON WKS-IDX-1 DESCENDIENDO DESDE EL ULTIMO         *
058100*   RENGLON OCUPADO HASTA WKS-POSICION, PARA NO PISAR DATOS      *
058200*   ANTES DE COPIARLOS.                                          *
058300******************************************************************
058400 DESPLAZA-CANDIDATOS SECTION.
058500*            SE MUEVE EL RENGLON COMPLETO (EVSC-CANDIDATO-TAB)
058600*            EN UN SOLO MOVE DE GRUPO, EN VEZ DE CAMPO POR
058700*            CAMPO, PARA QUE EL DESPLAZAMIENTO SEA MAS RAPIDO
058800*            Y NO SE OLVIDE NINGUN CAMPO SI SE AGREGA UNO.
058900     MOVE EVSC-CANDIDATO-TAB (WKS-IDX-1 - 1)
059000       TO EVSC-CANDIDATO-TAB (WKS-IDX-1).
059100 DESPLAZA-CANDIDATOS-E.
059200     EXIT.
059300
059400******************************************************************
059500*   ACUMULA-ESTADISTICAS - SUMA, MINIMO, MAXIMO Y BANDA DEL      *
059600*   CANDIDATO RECIEN ACEPTADO                                    *
059700*   ESTOS ACUMULADORES SE VAN LLENANDO CANDIDATO POR CANDIDATO,  *
059800*   AL MOMENTO DE LA INSERCION, PARA NO TENER QUE RECORRER LA    *
059900*   TABLA COMPLETA UNA TERCERA VEZ SOLO PARA MIN/MAX/SUMA.       *
060000******************************************************************
060100 ACUMULA-ESTADISTICAS SECTION.
060200*            ESTOS ACUMULADORES SON LOS QUE ALIMENTAN LUEGO
060300*            A CALCULA-ESTADISTICAS-FINALES; SI SE AGREGA UN
060400*            NUEVO INDICADOR AL RESUMEN, ES AQUI DONDE DEBE
060500*            EMPEZAR A ACUMULARSE.
060600     ADD EVSC-PUNTAJE TO WKS-SUMA-PUNTAJES
060700*            EL PRIMER CANDIDATO ACEPTADO FIJA MINIMO Y
060800*            MAXIMO POR IGUAL; DE AHI EN ADELANTE SOLO SE
060900*            ACTUALIZAN SI EL PUNTAJE NUEVO LOS SUPERA.
061000     IF WKS-CONT-ACEPTADOS = 1
061100        MOVE EVSC-PUNTAJE TO WKS-PUNTAJE-MINIMO
061200        MOVE EVSC-PUNTAJE TO WKS-PUNTAJE-MAXIMO
061300     ELSE
061400        IF EVSC-PUNTAJE < WKS-PUNTAJE-MINIMO
061500           MOVE EVSC-PUNTAJE TO WKS-PUNTAJE-MINIMO
061600        END-IF
061700        IF EVSC-PUNTAJE > WKS-PUNTAJE-MAXIMO
061800           MOVE EVSC-PUNTAJE TO WKS-PUNTAJE-MAXIMO
061900        END-IF
062000     END-IF
062100*            SE CLASIFICA EL PUNTAJE EN SU BANDA PARA EL
062200*            HISTOGRAMA DEL RESUMEN (IMPRIME-RESUMEN).
062300     PERFORM DETERMINA-BANDA.
062400 ACUMULA-ESTADISTICAS-E.
062500     EXIT.
062600
062700******************************************************************
062800*   DETERMINA-BANDA - CLASIFICA EL SCORE EN SU BANDA DE          *
062900*   DISTRIBUCION (REQ. RRHH-098)                                 *
063000*   BANDAS: 1=0-59.99  2=60-69.99  3=70-79.99  4=80-89.99        *
063100*   5=90-100.00.  SE USA SOLO LA PARTE ENTERA DEL PUNTAJE        *
063200*   (EVSC-PUNT-ENTERO, REDEFINE DE EVSC-PUNTAJE) PORQUE LOS      *
063300*   CORTES DE BANDA SON SIEMPRE EN NUMEROS ENTEROS.              *
063400******************************************************************
063500 DETERMINA-BANDA SECTION.
063600*            LOS CORTES DE BANDA SON FIJOS EN EL PROGRAMA; SI
063700*            RECURSOS HUMANOS PIDE OTRO CORTE, HAY QUE TOCAR
063800*            ESTE IF ANIDADO Y LAS ETIQUETAS DE EVTABL1.
063900     IF EVSC-PUNT-ENTERO < 60
064000        ADD 1 TO WKS-BANDA-CONT (1)
064100     ELSE
064200        IF EVSC-PUNT-ENTERO < 70
064300           ADD 1 TO WKS-BANDA-CONT (2)
064400        ELSE
064500           IF EVSC-PUNT-ENTERO < 80
064600              ADD 1 TO WKS-BANDA-CONT (3)
064700           ELSE
064800              IF EVSC-PUNT-ENTERO < 90
064900                 ADD 1 TO WKS-BANDA-CONT (4)
065000              ELSE
065100*            90 EN ADELANTE (YA SE VALIDO EN VALIDA-CANDIDATO
065200*            QUE EL PUNTAJE NO PASE DE 100.00).
065300                 ADD 1 TO WKS-BANDA-CONT (5)
065400              END-IF
065500           END-IF
065600        END-IF
065700     END-IF.
065800 DETERMINA-BANDA-E.
065900     EXIT.
066000
066100******************************************************************
066200*   CALCULA-UNA-FILA - RANGO, PERCENTIL, STATUS E IMPRESION DE   *
066300*   UNA LINEA DE DETALLE (SE REPITE POR CANDIDATO EN 000-MAIN)   *
066400*   LA TABLA YA VIENE ORDENADA DESCENDENTE DESDE LA CARGA, ASI   *
066500*   QUE LA POSICION EN LA TABLA (WKS-IDX-1) ES DIRECTAMENTE EL   *
066600*   RANGO DEL CANDIDATO; NO HACE FALTA UN SORT NI UNA SEGUNDA    *
066700*   ORDENACION AQUI.                                             *
066800******************************************************************
066900 CALCULA-UNA-FILA SECTION.
067000*            EL RANGO, EL PERCENTIL Y EL STATUS SE CALCULAN
067100*            AQUI Y NO EN LA CARGA PORQUE DEPENDEN DEL TOTAL
067200*            FINAL DE CANDIDATOS, QUE NO SE CONOCE HASTA QUE
067300*            TERMINA CARGA-CANDIDATOS.
067400*            RANGO = POSICION EN LA TABLA ORDENADA.
067500     MOVE WKS-IDX-1 TO EVSC-TAB-POSICION (WKS-IDX-1)
067600*            PERCENTIL DE ESTE CANDIDATO CONTRA EL RESTO DE
067700*            LA CORRIDA (VER CALCULA-PERCENTIL).
067800     PERFORM CALCULA-PERCENTIL
067900*            PASS/FAIL SEGUN EL UMBRAL DE LA TARJETA DE
068000*            PARAMETROS (EVSC-PARM-UMBRAL, DEFAULT 70.00).
068100     IF EVSC-TAB-PUNTAJE (WKS-IDX-1) >= EVSC-PARM-UMBRAL
068200        MOVE 'PASS' TO EVSC-TAB-ESTADO (WKS-IDX-1)
068300        ADD 1 TO WKS-CONT-APROBADOS
068400     ELSE
068500        MOVE 'FAIL' TO EVSC-TAB-ESTADO (WKS-IDX-1)
068600     END-IF
068700*            UNA VEZ CALCULADA LA FILA COMPLETA SE IMPRIME
068800*            DE UNA VEZ EN EL LISTADO DE CLASIFICACION.
068900     PERFORM IMPRIME-DETALLE.
069000 CALCULA-UNA-FILA-E.
069100     EXIT.
069200
069300******************************************************************
069400*   CALCULA-PERCENTIL - PORCENTAJE DE CANDIDATOS CON SCORE       *
069500*   ESTRICTAMENTE MENOR AL DE LA FILA WKS-IDX-1                  *
069600*   POR TRATARSE DE UNA TABLA ORDENADA, LOS CANDIDATOS CON EL    *
069700*   MISMO PUNTAJE QUEDAN JUNTOS (UN "BLOQUE DE EMPATE"); PARA    *
069800*   QUE TODOS LOS EMPATADOS RECIBAN EL MISMO PERCENTIL SE        *
069900*   AVANZA HASTA EL FINAL DEL BLOQUE ANTES DE CONTAR.            *
070000******************************************************************
070100 CALCULA-PERCENTIL SECTION.
070200*            LA FORMULA ES LA USUAL DE PERCENTIL POR CONTEO
070300*            DE MENORES; SE REDONDEA PORQUE EL CAMPO DE
070400*            SALIDA (EVSC-TAB-PCTIL) NO LLEVA DECIMALES.
070500     MOVE WKS-IDX-1 TO WKS-IDX-2
070600*            AVANZA-EMPATE RECORRE HACIA ADELANTE MIENTRAS EL
070700*            PUNTAJE SIGA SIENDO IGUAL AL DE WKS-IDX-1; AL
070800*            SALIR, WKS-IDX-2 APUNTA JUSTO DESPUES DEL BLOQUE.
070900     PERFORM AVANZA-EMPATE VARYING WKS-IDX-2 FROM WKS-IDX-1 BY 1
071000             UNTIL WKS-IDX-2 > EVSC-TOTAL-CANDIDATOS
071100                OR EVSC-TAB-PUNTAJE (WKS-IDX-2)
071200                   NOT = EVSC-TAB-PUNTAJE (WKS-IDX-1)
071300*            TODO LO QUE QUEDA DESPUES DEL BLOQUE DE EMPATE
071400*            TIENE PUNTAJE ESTRICTAMENTE MENOR (LA TABLA VA
071500*            DE MAYOR A MENOR), ASI QUE ESA CUENTA ES EL
071600*            NUMERO DE CANDIDATOS "MENORES" PARA EL PERCENTIL.
071700     COMPUTE WKS-CONT-MENORES =
071800             EVSC-TOTAL-CANDIDATOS - (WKS-IDX-2 - 1)
071900     COMPUTE EVSC-TAB-PCTIL (WKS-IDX-1) ROUNDED =
072000             (WKS-CONT-MENORES * 100) / EVSC-TOTAL-CANDIDATOS.
072100 CALCULA-PERCENTIL-E.
072200     EXIT.
072300
072400*            CUERPO VACIO, IGUAL QUE AVANZA-POSICION: EL
072500*            TRABAJO ESTA EN LA CLAUSULA UNTIL DE ARRIBA.
072600 AVANZA-EMPATE SECTION.
072700*            SECCION VACIA, EQUIVALENTE A AVANZA-POSICION;
072800*            EL TRABAJO REAL LO HACE LA CLAUSULA VARYING/UNTIL
072900*            DE CALCULA-PERCENTIL.
073000     CONTINUE.
073100 AVANZA-EMPATE-E.
073200     EXIT.
073300
073400******************************************************************
073500*   CALCULA-ESTADISTICAS-FINALES - MEDIA, MEDIANA Y TASA DE      *
073600*   APROBACION SOBRE LA TABLA YA CLASIFICADA (REQ. RRHH-098)     *
073700*   SE CALCULA UNA SOLA VEZ, DESPUES DEL SEGUNDO RECORRIDO       *
073800*   (CALCULA-UNA-FILA), CUANDO YA SE CONOCEN TODOS LOS PUNTAJES  *
073900*   Y CUANTOS CANDIDATOS APROBARON EL UMBRAL.                    *
074000******************************************************************
074100 CALCULA-ESTADISTICAS-FINALES SECTION.
074200*            ESTE PARRAFO CORRE UNA SOLA VEZ, DESPUES DEL
074300*            SEGUNDO RECORRIDO DE LA TABLA, PORQUE LA MEDIANA
074400*            NECESITA CONOCER LA POSICION CENTRAL EXACTA Y
074500*            ESA POSICION YA NO CAMBIA UNA VEZ ORDENADA.
074600*            CORRIDA SIN CANDIDATOS ACEPTADOS: SE REPORTAN
074700*            LAS ESTADISTICAS EN CERO EN VEZ DE DIVIDIR ENTRE
074800*            CERO (VER IMPRIME-RESUMEN, QUE TAMBIEN AGREGA
074900*            UNA NOTA EN ESE CASO).
075000     IF EVSC-TOTAL-CANDIDATOS = 0
075100        MOVE ZERO TO WKS-PUNTAJE-MEDIA
075200        MOVE ZERO TO WKS-PUNTAJE-MEDIANA
075300        MOVE ZERO TO WKS-PORCENT-APROBADOS
075400     ELSE
075500*            MEDIA = SUMA ACUMULADA DURANTE LA CARGA ENTRE
075600*            EL TOTAL DE CANDIDATOS ACEPTADOS.
075700        COMPUTE WKS-PUNTAJE-MEDIA ROUNDED =
075800                WKS-SUMA-PUNTAJES / EVSC-TOTAL-CANDIDATOS
075900*            SE DETERMINA SI LA CANTIDAD DE CANDIDATOS ES
076000*            PAR O IMPAR PARA SABER COMO CALCULAR LA MEDIANA.
076100        DIVIDE EVSC-TOTAL-CANDIDATOS BY 2
076200               GIVING WKS-IDX-1 REMAINDER WKS-RESIDUO
076300*            CANTIDAD PAR: LA MEDIANA ES EL PROMEDIO DE LOS
076400*            DOS RENGLONES CENTRALES DE LA TABLA ORDENADA.
076500        IF WKS-RESIDUO = 0
076600           COMPUTE WKS-IDX-2 = WKS-IDX-1 + 1
076700           COMPUTE WKS-PUNTAJE-MEDIANA ROUNDED =
076800              (EVSC-TAB-PUNTAJE (WKS-IDX-1)
076900             + EVSC-TAB-PUNTAJE (WKS-IDX-2)) / 2
077000*            CANTIDAD IMPAR: LA MEDIANA ES EL RENGLON CENTRAL
077100*            EXACTO DE LA TABLA ORDENADA.
077200        ELSE
077300           COMPUTE WKS-IDX-1 = (EVSC-TOTAL-CANDIDATOS + 1) / 2
077400           MOVE EVSC-TAB-PUNTAJE (WKS-IDX-1) TO WKS-PUNTAJE-MEDIANA
077500        END-IF
077600*            TASA DE APROBACION = CANDIDATOS QUE PASARON EL
077700*            UMBRAL ENTRE EL TOTAL DE CANDIDATOS ACEPTADOS.
077800        COMPUTE WKS-PORCENT-APROBADOS ROUNDED =
077900                (WKS-CONT-APROBADOS * 100) / EVSC-TOTAL-CANDIDATOS
078000     END-IF.
078100 CALCULA-ESTADISTICAS-FINALES-E.
078200     EXIT.
078300
078400******************************************************************
078500*   IMPRIME-ENCABEZADO - ENCABEZADO DE PAGINA Y TITULOS DE       *
078600*   COLUMNA DEL LISTADO DE RANKING                               *
078700*   SE IMPRIME UNA SOLA VEZ, ANTES DEL PRIMER DETALLE (LA        *
078800*   CORRIDA SOLO GENERA UNA PAGINA DE ENCABEZADO; NO HAY         *
078900*   CONTROL DE SALTO DE PAGINA POR CANTIDAD DE RENGLONES).       *
079000******************************************************************
079100 IMPRIME-ENCABEZADO SECTION.
079200*            SI CAMBIA EL FORMATO DEL ENCABEZADO, REVISAR
079300*            TAMBIEN EL COPY EVRANK1 (EVRK-ENCABEZADO Y
079400*            EVRK-COL-ENCABEZADO) PORQUE AHI VIVE EL LAYOUT.
079500*            C01/TOP-OF-FORM (SPECIAL-NAMES) ARRANCA UNA
079600*            PAGINA NUEVA DEL LISTADO.
079700     MOVE WKS-FECHA-CORRIDA-ED TO EVRK-ENC-FECHA
079800     WRITE EVRK-ENCABEZADO AFTER ADVANCING TOP-OF-FORM
079900     IF FS-EVRANK NOT = 0
080000        DISPLAY 'ERROR AL GRABAR ENCABEZADO, STATUS: ' FS-EVRANK
080100     END-IF
080200     WRITE EVRK-COL-ENCABEZADO AFTER ADVANCING 1 LINE
080300     IF FS-EVRANK NOT = 0
080400        DISPLAY 'ERROR AL GRABAR TITULOS, STATUS: ' FS-EVRANK
080500     END-IF.
080600 IMPRIME-ENCABEZADO-E.
080700     EXIT.
080800
080900******************************************************************
081000*   IMPRIME-DETALLE - UNA LINEA POR CANDIDATO ACEPTADO, EN       *
081100*   ORDEN DE CLASIFICACION (WKS-IDX-1 ES SU POSICION/RANGO)      *
081200*   ESTE PARRAFO SE LLAMA DESDE CALCULA-UNA-FILA, YA CON TODOS   *
081300*   LOS CAMPOS DE LA FILA CALCULADOS (RANGO, PERCENTIL, ESTADO). *
081400******************************************************************
081500 IMPRIME-DETALLE SECTION.
081600*            EL ORDEN DE LOS MOVE SIGUE EL ORDEN DE LAS
081700*            COLUMNAS DEL LISTADO; NO CAMBIAR EL ORDEN SIN
081800*            CAMBIAR TAMBIEN LOS TITULOS EN IMPRIME-ENCABEZADO.
081900*            SE TRASLADAN LOS CAMPOS DE LA TABLA AL AREA DE
082000*            IMPRESION EN EL ORDEN DE LAS COLUMNAS DEL
082100*            REPORTE: RANGO, ID, NOMBRE, PUNTAJE, PERCENTIL,
082200*            STATUS.
082300     MOVE EVSC-TAB-POSICION   (WKS-IDX-1) TO EVRK-DET-RANK
082400     MOVE EVSC-TAB-ID     (WKS-IDX-1) TO EVRK-DET-ID
082500     MOVE EVSC-TAB-NOMBRE (WKS-IDX-1) TO EVRK-DET-NOMBRE
082600     MOVE EVSC-TAB-PUNTAJE  (WKS-IDX-1) TO EVRK-DET-SCORE
082700     MOVE EVSC-TAB-PCTIL  (WKS-IDX-1) TO EVRK-DET-PCTIL
082800     MOVE EVSC-TAB-ESTADO (WKS-IDX-1) TO EVRK-DET-STATUS
082900     WRITE EVRK-DETALLE AFTER ADVANCING 1 LINE
083000     IF FS-EVRANK NOT = 0
083100        DISPLAY 'ERROR AL GRABAR DETALLE, STATUS: ' FS-EVRANK
083200     END-IF.
083300 IMPRIME-DETALLE-E.
083400     EXIT.
083500
083600******************************************************************
083700*   IMPRIME-RESUMEN - BLOQUE DE TOTALES DE CONTROL, ESTADISTICAS *
083800*   Y HISTOGRAMA DE DISTRIBUCION AL PIE DEL LISTADO              *
083900*   LAS ETIQUETAS DEL RESUMEN QUEDAN EN INGLES (RECORDS READ,    *
084000*   ACCEPTED, REJECTED, ETC.) PORQUE ES TEXTO IMPRESO PARA EL    *
084100*   REPORTE DE RECURSOS HUMANOS, NO NOMBRES DE CAMPO COBOL.      *
084200******************************************************************
084300 IMPRIME-RESUMEN SECTION.
084400*            EL ORDEN DE LAS LINEAS DEL RESUMEN (READ, ACCEPTED,
084500*            REJECTED, PASSED, PASS RATE, MIN/MAX/MEAN/MEDIAN,
084600*            HISTOGRAMA) ES EL QUE PIDIO RECURSOS HUMANOS EN EL
084700*            REQUERIMIENTO RRHH-098; NO REORDENAR SIN CONSULTAR.
084800     WRITE EVRK-LINEA-BLANCO AFTER ADVANCING 1 LINE
084900
085000*            TOTAL DE REGISTROS LEIDOS DE EVSCOR (ACEPTADOS
085100*            MAS RECHAZADOS).
085200     MOVE 'RECORDS READ'            TO EVRK-RES-ETIQUETA
085300     MOVE WKS-CONT-LEIDOS           TO WKS-ED-CONTADOR
085400     MOVE WKS-ED-CONTADOR           TO EVRK-RES-VALOR
085500     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
085600
085700*            CANDIDATOS QUE PASARON LA VALIDACION Y QUEDARON
085800*            EN LA TABLA (EVSC-TOTAL-CANDIDATOS).
085900     MOVE 'ACCEPTED'                TO EVRK-RES-ETIQUETA
086000     MOVE EVSC-TOTAL-CANDIDATOS     TO WKS-ED-CONTADOR
086100     MOVE WKS-ED-CONTADOR           TO EVRK-RES-VALOR
086200     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
086300
086400*            CANDIDATOS RECHAZADOS POR CUALQUIER MOTIVO
086500*            (VER EL LISTADO EVRECH PARA EL DETALLE).
086600     MOVE 'REJECTED'                TO EVRK-RES-ETIQUETA
086700     MOVE WKS-CONT-RECHAZADOS       TO WKS-ED-CONTADOR
086800     MOVE WKS-ED-CONTADOR           TO EVRK-RES-VALOR
086900     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
087000
087100*            CORRIDA SIN NINGUN CANDIDATO ACEPTADO: SE
087200*            AGREGA UNA NOTA PARA QUE NO SE INTERPRETE COMO
087300*            UN ERROR DEL LISTADO.
087400     IF EVSC-TOTAL-CANDIDATOS = 0
087500        MOVE 'NOTE'                    TO EVRK-RES-ETIQUETA
087600        MOVE 'NO CANDIDATES ACCEPTED'  TO EVRK-RES-VALOR
087700        WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
087800     END-IF
087900
088000*            CANDIDATOS QUE ALCANZARON EL UMBRAL (STATUS
088100*            PASS EN LA TABLA).
088200     MOVE 'PASSED'                  TO EVRK-RES-ETIQUETA
088300     MOVE WKS-CONT-APROBADOS        TO WKS-ED-CONTADOR
088400     MOVE WKS-ED-CONTADOR           TO EVRK-RES-VALOR
088500     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
088600
088700*            PORCENTAJE DE APROBACION CONTRA EL UMBRAL
088800*            VIGENTE EN ESTA CORRIDA (WKS-VALOR-PASSRATE ES
088900*            UN AREA EDITADA "PORCENTAJE / UMBRAL").
089000     MOVE 'PASS RATE (THRESHOLD)'   TO EVRK-RES-ETIQUETA
089100     MOVE WKS-PORCENT-APROBADOS     TO WKS-VPR-PCT
089200     MOVE EVSC-PARM-UMBRAL          TO WKS-VPR-UMB
089300     MOVE WKS-VALOR-PASSRATE        TO EVRK-RES-VALOR
089400     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
089500
089600*            PUNTAJE MINIMO, MAXIMO, MEDIA Y MEDIANA DE LA
089700*            CORRIDA (VER CALCULA-ESTADISTICAS-FINALES).
089800     MOVE 'MIN'                     TO EVRK-RES-ETIQUETA
089900     MOVE WKS-PUNTAJE-MINIMO          TO WKS-ED-MONTO
090000     MOVE WKS-ED-MONTO              TO EVRK-RES-VALOR
090100     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
090200
090300     MOVE 'MAX'                     TO EVRK-RES-ETIQUETA
090400     MOVE WKS-PUNTAJE-MAXIMO          TO WKS-ED-MONTO
090500     MOVE WKS-ED-MONTO              TO EVRK-RES-VALOR
090600     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
090700
090800     MOVE 'MEAN'                    TO EVRK-RES-ETIQUETA
090900     MOVE WKS-PUNTAJE-MEDIA           TO WKS-ED-MONTO
091000     MOVE WKS-ED-MONTO              TO EVRK-RES-VALOR
091100     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
091200
091300     MOVE 'MEDIAN'                  TO EVRK-RES-ETIQUETA
091400     MOVE WKS-PUNTAJE-MEDIANA         TO WKS-ED-MONTO
091500     MOVE WKS-ED-MONTO              TO EVRK-RES-VALOR
091600     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
091700
091800*            HISTOGRAMA DE DISTRIBUCION: UNA LINEA POR CADA
091900*            UNA DE LAS 5 BANDAS DE WKS-BANDA-CONT.
092000     WRITE EVRK-LINEA-BLANCO AFTER ADVANCING 1 LINE
092100     MOVE 'SCORE DISTRIBUTION'      TO EVRK-RES-ETIQUETA
092200     MOVE SPACES                    TO EVRK-RES-VALOR
092300     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
092400
092500     PERFORM IMPRIME-UNA-BANDA VARYING WKS-IDX-1 FROM 1 BY 1
092600             UNTIL WKS-IDX-1 > 5.
092700 IMPRIME-RESUMEN-E.
092800     EXIT.
092900
093000******************************************************************
093100*   IMPRIME-UNA-BANDA - UNA LINEA DEL HISTOGRAMA POR CADA BANDA  *
093200*   SE LLAMA 5 VECES DESDE IMPRIME-RESUMEN, VARIANDO WKS-IDX-1   *
093300*   DE 1 A 5; LA ETIQUETA DE CADA BANDA VIENE DE LA TABLA        *
093400*   LITERAL WKS-BANDA-ETIQ (VER COPY EVTABL1).                   *
093500******************************************************************
093600 IMPRIME-UNA-BANDA SECTION.
093700*            SI CAMBIA LA CANTIDAD DE BANDAS, HAY QUE CAMBIAR
093800*            TAMBIEN EL 5 FIJO DEL PERFORM EN IMPRIME-RESUMEN
093900*            Y LAS OCCURS 5 TIMES DE EVTABL1.
094000     MOVE WKS-BANDA-ETIQ (WKS-IDX-1) TO EVRK-RES-ETIQUETA
094100     MOVE WKS-BANDA-CONT (WKS-IDX-1) TO WKS-ED-CONTADOR
094200     MOVE WKS-ED-CONTADOR            TO EVRK-RES-VALOR
094300     WRITE EVRK-RESUMEN AFTER ADVANCING 1 LINE
094400     IF FS-EVRANK NOT = 0
094500        DISPLAY 'ERROR AL GRABAR RESUMEN, STATUS: ' FS-EVRANK
094600     END-IF.
094700 IMPRIME-UNA-BANDA-E.
094800     EXIT.
094900
095000******************************************************************
095100*   ESTADISTICAS - RESUMEN DE CONSOLA AL FINAL DE LA CORRIDA,    *
095200*   SOLO SI EL SWITCH UPSI-0 DE DETALLE ESTA ENCENDIDO           *
095300*   ESTE RESUMEN ES PARA EL OPERADOR EN EL SPOOL DEL JOB, NO     *
095400*   PARA RECURSOS HUMANOS; POR ESO NO REPITE LAS ESTADISTICAS    *
095500*   DE MEDIA/MEDIANA/PASS RATE, QUE YA VAN EN EL LISTADO EVRANK. *
095600******************************************************************
095700 ESTADISTICAS SECTION.
095800*            ESTE RESUMEN DE CONSOLA EXISTE DESDE ANTES DEL
095900*            SWITCH UPSI-0; EL SWITCH SOLO CONTROLA SI SE
096000*            IMPRIME O NO, PERO EL PARRAFO SIEMPRE SE ESCRIBE
096100*            IGUAL, PARA NO DUPLICAR LOGICA.
096200     DISPLAY '******************************************'
096300     MOVE WKS-CONT-LEIDOS       TO WKS-ED-CONTADOR
096400     DISPLAY 'CANDIDATOS LEIDOS.......: ' WKS-ED-CONTADOR
096500     MOVE EVSC-TOTAL-CANDIDATOS TO WKS-ED-CONTADOR
096600     DISPLAY 'CANDIDATOS ACEPTADOS....: ' WKS-ED-CONTADOR
096700     MOVE WKS-CONT-RECHAZADOS   TO WKS-ED-CONTADOR
096800     DISPLAY 'CANDIDATOS RECHAZADOS...: ' WKS-ED-CONTADOR
096900     MOVE WKS-CONT-APROBADOS    TO WKS-ED-CONTADOR
097000     DISPLAY 'CANDIDATOS APROBADOS....: ' WKS-ED-CONTADOR
097100     DISPLAY '******************************************'.
097200 ESTADISTICAS-E.
097300     EXIT.
097400
097500******************************************************************
097600*   CIERRA-ARCHIVOS - CIERRA LOS TRES ARCHIVOS DE LA CORRIDA     *
097700*   SE INVOCA TAMBIEN DESDE LOS ABORTS DE APERTURA-ARCHIVOS,     *
097800*   PARA CERRAR LO QUE SI HAYA ALCANZADO A ABRIR.                *
097900******************************************************************
098000 CIERRA-ARCHIVOS SECTION.
098100*            SE CIERRAN LOS TRES SIN VERIFICAR FILE STATUS;
098200*            UN ERROR DE CLOSE AQUI YA NO CAMBIA EL RESULTADO
098300*            DE LA CORRIDA, QUE YA TERMINO DE PROCESAR.
098400     CLOSE EVSCOR
098500           EVRANK
098600           EVRECH.
098700 CIERRA-ARCHIVOS-E.
098800     EXIT.
